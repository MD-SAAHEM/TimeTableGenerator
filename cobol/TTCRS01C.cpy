000100*****************************************************************
000200** TTCRS01C  -- Course-catalogue record layout (COPY member)
000300**
000400** Used by TTGEN0E to read one detail record per course carried
000500** against an academic program on COURSE-FILE.  Field widths and
000600** the COURSE-TYPE/COURSE-ID conventions are fixed by the Registrar
000700** extract and must not be changed without a change to the extract
000800** job on the Student Records side.
000900*****************************************************************
001000 01          TT-COURSE-RECORD.
001100      05      TC-PROGRAM-ID           PIC X(08).
001200**          ---> program the course is carried against, e.g. MSCS
001300      05      TC-COURSE-ID            PIC X(08).
001400**          ---> course code; codes starting "GE" are gen-electives
001500      05      TC-COURSE-TYPE          PIC X(08).
001600           88 TC-TYPE-LAB                 VALUE "LAB     ".
001700**          ---> anything other than LAB is a regular (theory) course
001800      05      TC-TOTAL-HOURS          PIC 9(02).
001900**          ---> required teaching periods per week, 00 thru 99
002000      05      FILLER                  PIC X(04).
002100**          ---> reserved for Registrar extract growth - do not use
