000100*****************************************************************
000200**
000300**  IDENTIFICATION DIVISION.
000400**
000500  IDENTIFICATION DIVISION.
000600 
000700  PROGRAM-ID. TTGEN0E.
000800 
000900  AUTHOR. R HOLLOWAY.
001000 
001100  INSTALLATION. UNIV COMPUTING CTR - ACADEMIC RECORDS.
001200 
001300  DATE-WRITTEN. 03/14/88.
001400 
001500  DATE-COMPILED.
001600 
001700  SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800 
001900*****************************************************************
002000** Last Changed  :: 1988-03-14
002100** Last Version  :: A.00.00
002200** Short Descr.  :: Timetable Generator for academic program MSCS
002300**
002400** Changes (update version and date in K-PROG-VERS when changed)
002500**             !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600**----------------------------------------------------------------
002700** Vers.   | Date       | By  | Comment                           
002800**---------|------------|-----|-----------------------------------
002900**A.00.00  | 1988-03-14 | rh  | New program - Registrar batch     
003000**         |            |     | scheduling run                    
003100**---------|------------|-----|-----------------------------------
003200**A.01.00  | 1990-09-04 | jrt | Added general-elective fixed-slot 
003300**         |            |     | handling (COURSE-ID starting GE)  
003400**---------|------------|-----|-----------------------------------
003500**A.02.00  | 1993-01-11 | dph | Corrected lab pair search - was   
003600**         |            |     | allowing period 7/8, now stops at 
003700**         |            |     | period 6 so both periods are real 
003800**---------|------------|-----|-----------------------------------
003900**A.02.01  | 1999-10-27 | rh  | Y2K review - no 2-digit year field
004000**         |            |     | exist in this program, no changes 
004100**---------|------------|-----|-----------------------------------
004200**A.03.00  | 2004-02-19 | klm | Retired subjects-scheduled-per-day
004300**         |            |     | daily table - it was never loaded 
004400**         |            |     | by K-PROG-VERS, dead code removed 
004500**---------|------------|-----|-----------------------------------
004600**
004700** Program Description
004800** --------------------
004900** Reads the course catalogue for one academic program (K-PROGRAM)
005000** and builds one week's worth of timetable slots for it: lab
005100** courses get one two-period block, general electives get four
005200** fixed slots, and every other course is spread one period at a
005300** time across the week until its weekly-hours requirement is met.
005400** TIMETABLE-FILE is rebuilt from scratch on every run.
005500**
005600*****************************************************************
005700 
005800  ENVIRONMENT DIVISION.
005900  CONFIGURATION SECTION.
006000  SPECIAL-NAMES.
006100      SWITCH-15 IS ANZEIGE-VERSION
006200          ON STATUS IS SHOW-VERSION
006300      CLASS WEEKDAY-CLASS IS "MTWRF".
006400 
006500  INPUT-OUTPUT SECTION.
006600  FILE-CONTROL.
006700      SELECT COURSE-FILE     ASSIGN TO COURSEF
006800          ORGANIZATION IS LINE SEQUENTIAL
006900          ACCESS MODE IS SEQUENTIAL
007000          FILE STATUS IS CRS-FILE-STATUS.
007100 
007200      SELECT TIMETABLE-FILE  ASSIGN TO TIMETABF
007300          ORGANIZATION IS LINE SEQUENTIAL
007400          ACCESS MODE IS SEQUENTIAL
007500          FILE STATUS IS TAB-FILE-STATUS.
007600 
007700  DATA DIVISION.
007800  FILE SECTION.
007900  FD  COURSE-FILE
008000      LABEL RECORDS ARE STANDARD.
008100      COPY TTCRS01C OF "=TTLIB".
008200 
008300  FD  TIMETABLE-FILE
008400      LABEL RECORDS ARE STANDARD.
008500      COPY TTTAB01C OF "=TTLIB".
008600 
008700  WORKING-STORAGE SECTION.
008800**----------------------------------------------------------------
008900** Comp-Feld Praefix: Cn mit n = Anzahl Digits (siehe Standard-Pra
009000**----------------------------------------------------------------
009100  01          COMP-FELDER.
009200      05      C4-DAY-IX               PIC S9(04) COMP.
009300      05      C4-DAY-IX2              PIC S9(04) COMP.
009400      05      C4-PER-IX               PIC S9(04) COMP.
009500      05      C4-CYCLE-DAY            PIC S9(04) COMP.
009600 
009700      05      C4-X.
009800       10                             PIC X VALUE LOW-VALUE.
009900       10     C4-X2                   PIC X.
010000      05      C4-NUM REDEFINES C4-X
010100                                      PIC S9(04) COMP.
010200 
010300      05      C9-COURSE-COUNT         PIC S9(09) COMP.
010400      05      C9-LAB-ALLOC-COUNT      PIC S9(09) COMP.
010500      05      C9-GE-ALLOC-COUNT       PIC S9(09) COMP.
010600      05      C9-REG-ALLOC-COUNT      PIC S9(09) COMP.
010700      05      FILLER                  PIC X(01).
010800 
010900**----------------------------------------------------------------
011000** Display-Feld Praefix: D
011100**----------------------------------------------------------------
011200  01          DISPLAY-FELDER.
011300      05      D-NUM9                  PIC 9(09).
011400      05      FILLER                  PIC X(01).
011500 
011600**----------------------------------------------------------------
011700** Konstante Felder: Praefix K
011800**----------------------------------------------------------------
011900  01          KONSTANTE-FELDER.
012000      05      K-MODUL                 PIC X(08) VALUE "TTGEN0E ".
012100      05      K-PROG-VERS             PIC X(08) VALUE "A.03.00 ".
012200      05      K-MAX-DAYS              PIC S9(04) COMP VALUE 5.
012300      05      K-MAX-PERIODS           PIC S9(04) COMP VALUE 7.
012400      05      K-LAB-LAST-START-PER    PIC S9(04) COMP VALUE 6.
012500      05      K-GE-PREFIX             PIC X(02) VALUE "GE".
012600      05      FILLER                  PIC X(01).
012700 
012800**----------------------------------------------------------------
012900** Schalter / conditional fields
013000**----------------------------------------------------------------
013100  01          SCHALTER.
013200      05      CRS-FILE-STATUS         PIC X(02).
013300           88 CRS-FILE-OK                 VALUE "00".
013400           88 CRS-FILE-EOF                VALUE "10".
013500      05      CRS-REC-STAT REDEFINES CRS-FILE-STATUS.
013600         10   CRS-FILE-STATUS1        PIC X.
013700         10                           PIC X.
013800 
013900      05      TAB-FILE-STATUS         PIC X(02).
014000           88 TAB-FILE-OK                 VALUE "00".
014100      05      TAB-REC-STAT REDEFINES TAB-FILE-STATUS.
014200         10   TAB-FILE-STATUS1        PIC X.
014300         10                           PIC X.
014400 
014500      05      PRG-STATUS              PIC 9 VALUE ZERO.
014600           88 PRG-OK                      VALUE ZERO.
014700           88 PRG-ABBRUCH                 VALUE 2.
014800 
014900      05      LAB-SLOT-FLAG            PIC 9 VALUE ZERO.
015000           88 LAB-SLOT-FOUND               VALUE 1.
015100           88 LAB-SLOT-NOT-FOUND           VALUE ZERO.
015200 
015300      05      DAY-SLOT-FLAG            PIC 9 VALUE ZERO.
015400           88 DAY-SLOT-FOUND               VALUE 1.
015500           88 DAY-SLOT-NOT-FOUND           VALUE ZERO.
015600 
015700      05      FILLER                  PIC X(01).
015800 
015900**----------------------------------------------------------------
016000** Weekday-name lookup - Praefix W
016100**----------------------------------------------------------------
016200  01          W-WEEKDAY-NAMES.
016300      05      FILLER PIC X(09) VALUE "Monday   ".
016400      05      FILLER PIC X(09) VALUE "Tuesday  ".
016500      05      FILLER PIC X(09) VALUE "Wednesday".
016600      05      FILLER PIC X(09) VALUE "Thursday ".
016700      05      FILLER PIC X(09) VALUE "Friday   ".
016800  01          W-WEEKDAY-TAB REDEFINES W-WEEKDAY-NAMES.
016900      05      W-DAY-NAME OCCURS 5 TIMES
017000                                      PIC X(09).
017100 
017200**----------------------------------------------------------------
017300** Slot-pool table - Praefix WS.  35 (day,period) combinations for
017400** the 5x7 weekly grid; entries are marked used as they are given
017500** out and are never physically removed from the table.
017600**----------------------------------------------------------------
017700  01          WS-SLOT-POOL-CNT        PIC S9(04) COMP VALUE ZERO.
017800  01          WS-SLOT-POOL.
017900      05      WS-SLOT-ENTRY OCCURS 35 TIMES
018000                              INDEXED BY WS-SLOT-NDX.
018100         10   WS-SLOT-DAY-IX          PIC S9(04) COMP.
018200         10   WS-SLOT-PERIOD          PIC S9(04) COMP.
018300         10   WS-SLOT-USED            PIC X VALUE "N".
018400              88 WS-SLOT-IS-USED          VALUE "Y".
018500              88 WS-SLOT-IS-FREE          VALUE "N".
018600         10   FILLER                  PIC X(01).
018700 
018800**----------------------------------------------------------------
018900** Occupancy table - one flag per (day,period) for the program now
019000** being scheduled.  R3 of the scheduling standard: a slot already
019100** holding a record for this program may not be given out again to
019200** a lab or a regular course (general electives are exempt).
019300**----------------------------------------------------------------
019400  01          WS-OCCUPANCY-TAB.
019500      05      WS-OCC-DAY OCCURS 5 TIMES.
019600         10   WS-OCC-PERIOD OCCURS 7 TIMES
019700                                      PIC X VALUE "N".
019800              88 WS-OCC-IS-OCCUPIED       VALUE "Y".
019900              88 WS-OCC-IS-FREE           VALUE "N".
020000      05      FILLER                  PIC X(01).
020100 
020200**----------------------------------------------------------------
020300** Per-course daily-hours cap (R7 - max 7 periods/day for a regula
020400** course) - reset for every course processed in Pass 2.
020500**----------------------------------------------------------------
020600  01          WS-DAY-HOURS-TAB.
020700      05      WS-DAY-HOURS OCCURS 5 TIMES
020800                                      PIC S9(04) COMP VALUE ZERO.
020900      05      FILLER                  PIC X(01).
021000 
021100**----------------------------------------------------------------
021200** Work fields - Praefix W
021300**----------------------------------------------------------------
021400  01          WORK-FELDER.
021500      05      W-COURSE-HOURS-ALLOC    PIC S9(04) COMP VALUE ZERO.
021600      05      W-CYCLE-PROGRESS        PIC X VALUE "N".
021700           88 W-CYCLE-MADE-PROGRESS       VALUE "Y".
021800           88 W-CYCLE-MADE-NO-PROGRESS    VALUE "N".
021900      05      FILLER                  PIC X(01).
022000 
022100  PROCEDURE DIVISION.
022200*****************************************************************
022300** Control paragraph
022400*****************************************************************
022500  A100-STEUERUNG SECTION.
022600  A100-00.
022700**  ---> version-only run, show compile date and stop
022800      IF  SHOW-VERSION
022900          DISPLAY K-MODUL " VERS " K-PROG-VERS
023000                  " COMPILED " DATE-COMPILED
023100          STOP RUN
023200      END-IF
023300 
023400      PERFORM B000-VORLAUF
023500 
023600      IF  PRG-ABBRUCH
023700          CONTINUE
023800      ELSE
023900          PERFORM B100-VERARBEITUNG
024000      END-IF
024100 
024200      PERFORM B090-ENDE
024300      STOP RUN.
024400  A100-99.
024500      EXIT.
024600 
024700*****************************************************************
024800** Vorlauf - open the files and build the working tables
024900*****************************************************************
025000  B000-VORLAUF SECTION.
025100  B000-00.
025200      PERFORM C000-INIT
025300 
025400      OPEN INPUT COURSE-FILE
025500      IF  NOT CRS-FILE-OK
025600          DISPLAY K-MODUL " - CANNOT OPEN COURSE-FILE, STATUS "
025700                  CRS-FILE-STATUS
025800          SET PRG-ABBRUCH TO TRUE
025900          EXIT SECTION
026000      END-IF
026100 
026200**  ---> R1 - clean slate: OPEN OUTPUT truncates the file
026300      OPEN OUTPUT TIMETABLE-FILE
026400      IF  NOT TAB-FILE-OK
026500          DISPLAY K-MODUL " - CANNOT OPEN TIMETABLE-FILE, STATUS "
026600                  TAB-FILE-STATUS
026700          SET PRG-ABBRUCH TO TRUE
026800      END-IF
026900      .
027000  B000-99.
027100      EXIT.
027200 
027300*****************************************************************
027400** Ende - close what is still open and show the run totals
027500*****************************************************************
027600  B090-ENDE SECTION.
027700  B090-00.
027800      CLOSE COURSE-FILE
027900      CLOSE TIMETABLE-FILE
028000 
028100      IF  PRG-ABBRUCH
028200          DISPLAY K-MODUL " *** RUN ABENDED ***"
028300      ELSE
028400          MOVE C9-LAB-ALLOC-COUNT TO D-NUM9
028500          DISPLAY K-MODUL " LAB PERIODS ALLOCATED.... " D-NUM9
028600          MOVE C9-GE-ALLOC-COUNT  TO D-NUM9
028700          DISPLAY K-MODUL " GEN-ELEC PERIODS WRITTEN. " D-NUM9
028800          MOVE C9-REG-ALLOC-COUNT TO D-NUM9
028900          DISPLAY K-MODUL " REGULAR PERIODS ALLOCATED " D-NUM9
029000      END-IF
029100      .
029200  B090-99.
029300      EXIT.
029400 
029500*****************************************************************
029600** Verarbeitung - Pass 1 (lab / general elective) then Pass 2
029700** (regular courses), per R8 - all hard-constraint sessions are
029800** settled before any regular-course allocation is attempted.
029900*****************************************************************
030000  B100-VERARBEITUNG SECTION.
030100  B100-00.
030200      PERFORM D000-PASS1-HARD-CONSTRAINT
030300 
030400      CLOSE COURSE-FILE
030500      OPEN INPUT COURSE-FILE
030600      IF  NOT CRS-FILE-OK
030700          DISPLAY K-MODUL " - CANNOT REOPEN COURSE-FILE, PASS 2"
030800          SET PRG-ABBRUCH TO TRUE
030900          EXIT SECTION
031000      END-IF
031100 
031200      PERFORM D500-PASS2-REGULAR
031300      .
031400  B100-99.
031500      EXIT.
031600 
031700*****************************************************************
031800** Initialisierung - clear switches, counters and tables, build
031900** the 35-slot pool and the empty occupancy table
032000*****************************************************************
032100  C000-INIT SECTION.
032200  C000-00.
032300      INITIALIZE SCHALTER
032400                 COMP-FELDER
032500      MOVE ZERO TO C9-LAB-ALLOC-COUNT
032600                   C9-GE-ALLOC-COUNT
032700                   C9-REG-ALLOC-COUNT
032800                   WS-SLOT-POOL-CNT
032900 
033000      PERFORM C010-BUILD-SLOT-POOL
033100                  VARYING C4-DAY-IX FROM 1 BY 1
033200                    UNTIL C4-DAY-IX > K-MAX-DAYS
033300 
033400      PERFORM C020-CLEAR-OCCUPANCY
033500                  VARYING C4-DAY-IX FROM 1 BY 1
033600                    UNTIL C4-DAY-IX > K-MAX-DAYS
033700      .
033800  C000-99.
033900      EXIT.
034000 
034100*****************************************************************
034200** Build one day's worth of pool entries (7 periods).  The pool is
034300** filled in a fixed Monday-1..Friday-7 order; the source's random
034400** shuffle is a presentation nicety, not a scheduling rule, so thi
034500** program uses a deterministic order instead (see change history)
034600*****************************************************************
034700  C010-BUILD-SLOT-POOL SECTION.
034800  C010-00.
034900      PERFORM C011-BUILD-ONE-SLOT
035000                  VARYING C4-PER-IX FROM 1 BY 1
035100                    UNTIL C4-PER-IX > K-MAX-PERIODS
035200      .
035300  C010-99.
035400      EXIT.
035500 
035600  C011-BUILD-ONE-SLOT SECTION.
035700  C011-00.
035800      ADD 1 TO WS-SLOT-POOL-CNT
035900      SET WS-SLOT-NDX TO WS-SLOT-POOL-CNT
036000      MOVE C4-DAY-IX  TO WS-SLOT-DAY-IX (WS-SLOT-NDX)
036100      MOVE C4-PER-IX  TO WS-SLOT-PERIOD (WS-SLOT-NDX)
036200      SET  WS-SLOT-IS-FREE (WS-SLOT-NDX) TO TRUE
036300      .
036400  C011-99.
036500      EXIT.
036600 
036700  C020-CLEAR-OCCUPANCY SECTION.
036800  C020-00.
036900      PERFORM C021-CLEAR-ONE-DAY
037000                  VARYING C4-PER-IX FROM 1 BY 1
037100                    UNTIL C4-PER-IX > K-MAX-PERIODS
037200      .
037300  C020-99.
037400      EXIT.
037500 
037600  C021-CLEAR-ONE-DAY SECTION.
037700  C021-00.
037800      SET WS-OCC-IS-FREE (C4-DAY-IX C4-PER-IX) TO TRUE
037900      .
038000  C021-99.
038100      EXIT.
038200 
038300*****************************************************************
038400** Pass 1 - read the catalogue once, allocating labs and general
038500** electives.  Every course's hour counter starts at zero here.
038600*****************************************************************
038700  D000-PASS1-HARD-CONSTRAINT SECTION.
038800  D000-00.
038900      PERFORM P100-READ-COURSE
039000      PERFORM D010-PASS1-ONE-COURSE
039100                  UNTIL CRS-FILE-EOF
039200      .
039300  D000-99.
039400      EXIT.
039500 
039600  D010-PASS1-ONE-COURSE SECTION.
039700  D010-00.
039800      ADD 1 TO C9-COURSE-COUNT
039900 
040000      IF  TC-TYPE-LAB
040100          PERFORM D100-PASS1-LAB-COURSE
040200      ELSE
040300          IF  TC-COURSE-ID (1:2) = K-GE-PREFIX
040400              PERFORM D200-PASS1-GE-COURSE
040500          END-IF
040600      END-IF
040700 
040800      PERFORM P100-READ-COURSE
040900      .
041000  D010-99.
041100      EXIT.
041200 
041300*****************************************************************
041400** R4 - a lab course gets one session of two consecutive periods
041500** on the same day (period P and P+1 both free).  The pair search
041600** is restricted to P <= 6 (K-LAB-LAST-START-PER) so period P+1 is
041700** always a real period; see A.02.00 in the change history above.
041800** If no such pair exists the lab is left unallocated.
041900*****************************************************************
042000  D100-PASS1-LAB-COURSE SECTION.
042100  D100-00.
042200      PERFORM P110-FIND-LAB-PAIR
042300 
042400      IF  LAB-SLOT-FOUND
042500          MOVE WS-SLOT-DAY-IX (WS-SLOT-NDX) TO C4-DAY-IX
042600          MOVE WS-SLOT-PERIOD (WS-SLOT-NDX) TO C4-PER-IX
042700          PERFORM P140-WRITE-TT-RECORD
042800          PERFORM P120-MARK-OCCUPIED
042900          ADD 1 TO C4-PER-IX
043000          PERFORM P140-WRITE-TT-RECORD
043100          PERFORM P120-MARK-OCCUPIED
043200          ADD 2 TO C9-LAB-ALLOC-COUNT
043300      END-IF
043400      .
043500  D100-99.
043600      EXIT.
043700 
043800*****************************************************************
043900** R5 - a general elective (COURSE-ID starting GE) is always given
044000** Monday-5, Monday-6, Wednesday-5, Wednesday-6, whether or not
044100** those slots are already occupied.
044200*****************************************************************
044300  D200-PASS1-GE-COURSE SECTION.
044400  D200-00.
044500      MOVE 1 TO C4-DAY-IX
044600      MOVE 5 TO C4-PER-IX
044700      PERFORM P140-WRITE-TT-RECORD
044800      PERFORM P125-RETIRE-SLOT
044900 
045000      MOVE 1 TO C4-DAY-IX
045100      MOVE 6 TO C4-PER-IX
045200      PERFORM P140-WRITE-TT-RECORD
045300      PERFORM P125-RETIRE-SLOT
045400 
045500      MOVE 3 TO C4-DAY-IX
045600      MOVE 5 TO C4-PER-IX
045700      PERFORM P140-WRITE-TT-RECORD
045800      PERFORM P125-RETIRE-SLOT
045900 
046000      MOVE 3 TO C4-DAY-IX
046100      MOVE 6 TO C4-PER-IX
046200      PERFORM P140-WRITE-TT-RECORD
046300      PERFORM P125-RETIRE-SLOT
046400 
046500      ADD 4 TO C9-GE-ALLOC-COUNT
046600      .
046700  D200-99.
046800      EXIT.
046900 
047000*****************************************************************
047100** Pass 2 - read the catalogue again, this time allocating every
047200** course that is neither LAB nor a general elective.
047300*****************************************************************
047400  D500-PASS2-REGULAR SECTION.
047500  D500-00.
047600      PERFORM P100-READ-COURSE
047700      PERFORM D510-PASS2-ONE-COURSE
047800                  UNTIL CRS-FILE-EOF
047900      .
048000  D500-99.
048100      EXIT.
048200 
048300  D510-PASS2-ONE-COURSE SECTION.
048400  D510-00.
048500      IF  TC-TYPE-LAB
048600          CONTINUE
048700      ELSE
048800          IF  TC-COURSE-ID (1:2) = K-GE-PREFIX
048900              CONTINUE
049000          ELSE
049100              PERFORM D600-REGULAR-COURSE
049200          END-IF
049300      END-IF
049400 
049500      PERFORM P100-READ-COURSE
049600      .
049700  D510-99.
049800      EXIT.
049900 
050000*****************************************************************
050100** R6/R7 - allocate one period at a time, round-robin over the
050200** five weekdays, until the course's TOTAL-HOURS is met or a full
050300** cycle of the week allocates nothing (slots exhausted).
050400**
050500** NOTE: the source this program was modelled from also carried a
050600** subjects-scheduled-per-day table meant to stop a course getting
050700** two periods the same day, but the table was never loaded, so th
050800** check never actually fired.  This program does not enforce a
050900** one-session-per-day rule either - only the 7-periods/day cap
051000** below (R7) applies.  Retired for real in A.03.00 above.
051100*****************************************************************
051200  D600-REGULAR-COURSE SECTION.
051300  D600-00.
051400      MOVE ZERO TO W-COURSE-HOURS-ALLOC
051500      PERFORM D610-CLEAR-DAY-HOURS
051600                  VARYING C4-DAY-IX FROM 1 BY 1
051700                    UNTIL C4-DAY-IX > K-MAX-DAYS
051800 
051900      SET W-CYCLE-MADE-PROGRESS TO TRUE
052000      PERFORM D620-REGULAR-CYCLE
052100                  UNTIL W-COURSE-HOURS-ALLOC NOT LESS THAN
052200                              TC-TOTAL-HOURS
052300                     OR W-CYCLE-MADE-NO-PROGRESS
052400      .
052500  D600-99.
052600      EXIT.
052700 
052800  D610-CLEAR-DAY-HOURS SECTION.
052900  D610-00.
053000      MOVE ZERO TO WS-DAY-HOURS (C4-DAY-IX)
053100      .
053200  D610-99.
053300      EXIT.
053400 
053500*****************************************************************
053600** One trip around the five weekdays for the course now being
053700** scheduled.  Stops early if TOTAL-HOURS is reached mid-cycle.
053800*****************************************************************
053900  D620-REGULAR-CYCLE SECTION.
054000  D620-00.
054100      SET W-CYCLE-MADE-NO-PROGRESS TO TRUE
054200      PERFORM D630-REGULAR-ONE-DAY
054300                  VARYING C4-CYCLE-DAY FROM 1 BY 1
054400                    UNTIL C4-CYCLE-DAY > K-MAX-DAYS
054500                       OR W-COURSE-HOURS-ALLOC NOT LESS THAN
054600                              TC-TOTAL-HOURS
054700      .
054800  D620-99.
054900      EXIT.
055000 
055100  D630-REGULAR-ONE-DAY SECTION.
055200  D630-00.
055300      IF  WS-DAY-HOURS (C4-CYCLE-DAY) NOT LESS THAN K-MAX-PERIODS
055400          EXIT SECTION
055500      END-IF
055600 
055700      MOVE C4-CYCLE-DAY TO C4-DAY-IX
055800      PERFORM P150-FIND-DAY-SLOT
055900 
056000      IF  DAY-SLOT-FOUND
056100          MOVE WS-SLOT-PERIOD (WS-SLOT-NDX) TO C4-PER-IX
056200          PERFORM P140-WRITE-TT-RECORD
056300          PERFORM P120-MARK-OCCUPIED
056400          ADD 1 TO W-COURSE-HOURS-ALLOC
056500                   WS-DAY-HOURS (C4-CYCLE-DAY)
056600                   C9-REG-ALLOC-COUNT
056700          SET W-CYCLE-MADE-PROGRESS TO TRUE
056800      END-IF
056900      .
057000  D630-99.
057100      EXIT.
057200 
057300*****************************************************************
057400** Utility paragraphs (Praefix P)
057500*****************************************************************
057600  P100-READ-COURSE SECTION.
057700  P100-00.
057800      READ COURSE-FILE
057900          AT END SET CRS-FILE-EOF TO TRUE
058000      END-READ
058100      .
058200  P100-99.
058300      EXIT.
058400 
058500*****************************************************************
058600** Scan the pool in fixed order for the first slot with PERIOD not
058700** greater than K-LAB-LAST-START-PER whose own period and whose
058800** next period on the same day are both unoccupied for this
058900** program (R4).
059000*****************************************************************
059100  P110-FIND-LAB-PAIR SECTION.
059200  P110-00.
059300      SET LAB-SLOT-NOT-FOUND TO TRUE
059400      PERFORM P111-TEST-ONE-SLOT
059500                  VARYING WS-SLOT-NDX FROM 1 BY 1
059600                    UNTIL WS-SLOT-NDX > WS-SLOT-POOL-CNT
059700                       OR LAB-SLOT-FOUND
059800      .
059900  P110-99.
060000      EXIT.
060100 
060200  P111-TEST-ONE-SLOT SECTION.
060300  P111-00.
060400      IF  WS-SLOT-IS-USED (WS-SLOT-NDX)
060500          EXIT SECTION
060600      END-IF
060700      IF  WS-SLOT-PERIOD (WS-SLOT-NDX) > K-LAB-LAST-START-PER
060800          EXIT SECTION
060900      END-IF
061000 
061100      MOVE WS-SLOT-DAY-IX (WS-SLOT-NDX) TO C4-DAY-IX2
061200      MOVE WS-SLOT-PERIOD (WS-SLOT-NDX) TO C4-PER-IX
061300 
061400      IF  WS-OCC-IS-FREE (C4-DAY-IX2 C4-PER-IX)
061500      AND WS-OCC-IS-FREE (C4-DAY-IX2 C4-PER-IX + 1)
061600          SET LAB-SLOT-FOUND TO TRUE
061700      END-IF
061800      .
061900  P111-99.
062000      EXIT.
062100 
062200*****************************************************************
062300** Mark the (day,period) slot pointed to by C4-DAY-IX/C4-PER-IX as
062400** occupied and retire the matching pool entry.
062500*****************************************************************
062600  P120-MARK-OCCUPIED SECTION.
062700  P120-00.
062800      SET WS-OCC-IS-OCCUPIED (C4-DAY-IX C4-PER-IX) TO TRUE
062900      PERFORM P125-RETIRE-SLOT
063000      .
063100  P120-99.
063200      EXIT.
063300 
063400*****************************************************************
063500** Retire from the pool the entry matching C4-DAY-IX/C4-PER-IX, if
063600** it is still there (a general-elective slot may already have
063700** been taken by a lab - retiring an already-used entry is a
063800** harmless no-op, see R3/R9 above).
063900*****************************************************************
064000  P125-RETIRE-SLOT SECTION.
064100  P125-00.
064200      SET WS-OCC-IS-OCCUPIED (C4-DAY-IX C4-PER-IX) TO TRUE
064300      PERFORM P126-TEST-ONE-POOL-ENTRY
064400                  VARYING WS-SLOT-NDX FROM 1 BY 1
064500                    UNTIL WS-SLOT-NDX > WS-SLOT-POOL-CNT
064600      .
064700  P125-99.
064800      EXIT.
064900 
065000  P126-TEST-ONE-POOL-ENTRY SECTION.
065100  P126-00.
065200      IF  WS-SLOT-DAY-IX (WS-SLOT-NDX) = C4-DAY-IX
065300      AND WS-SLOT-PERIOD (WS-SLOT-NDX) = C4-PER-IX
065400          SET WS-SLOT-IS-USED (WS-SLOT-NDX) TO TRUE
065500      END-IF
065600      .
065700  P126-99.
065800      EXIT.
065900 
066000*****************************************************************
066100** Find the first pool entry for weekday C4-DAY-IX that is still
066200** free (R6).  The pool was built period-ascending within each
066300** day, so this naturally returns the lowest free period first.
066400*****************************************************************
066500  P150-FIND-DAY-SLOT SECTION.
066600  P150-00.
066700      SET DAY-SLOT-NOT-FOUND TO TRUE
066800      PERFORM P151-TEST-ONE-SLOT
066900                  VARYING WS-SLOT-NDX FROM 1 BY 1
067000                    UNTIL WS-SLOT-NDX > WS-SLOT-POOL-CNT
067100                       OR DAY-SLOT-FOUND
067200      .
067300  P150-99.
067400      EXIT.
067500 
067600  P151-TEST-ONE-SLOT SECTION.
067700  P151-00.
067800      IF  WS-SLOT-IS-FREE (WS-SLOT-NDX)
067900      AND WS-SLOT-DAY-IX (WS-SLOT-NDX) = C4-DAY-IX
068000          SET DAY-SLOT-FOUND TO TRUE
068100      END-IF
068200      .
068300  P151-99.
068400      EXIT.
068500 
068600*****************************************************************
068700** Write one TIMETABLE-FILE record for C4-DAY-IX/C4-PER-IX.
068800** FACULTY-ID and CLASSROOM-ID are left blank - neither is ever
068900** assigned by this program (see TTTAB01C).
069000*****************************************************************
069100  P140-WRITE-TT-RECORD SECTION.
069200  P140-00.
069300      INITIALIZE TT-TIMETABLE-RECORD
069400      MOVE TC-PROGRAM-ID          TO TT-PROGRAM-ID
069500      MOVE TC-COURSE-ID           TO TT-COURSE-ID
069600      MOVE W-DAY-NAME (C4-DAY-IX) TO TT-DAY
069700      MOVE C4-PER-IX              TO TT-PERIOD
069800      WRITE TT-TIMETABLE-RECORD
069900      .
070000  P140-99.
070100      EXIT.
