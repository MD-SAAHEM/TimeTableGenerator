000100*****************************************************************
000200**
000300**  IDENTIFICATION DIVISION.
000400**
000500  IDENTIFICATION DIVISION.
000600 
000700  PROGRAM-ID. TTDSP0E.
000800 
000900  AUTHOR. R HOLLOWAY.
001000 
001100  INSTALLATION. UNIV COMPUTING CTR - ACADEMIC RECORDS.
001200 
001300  DATE-WRITTEN. 04/02/88.
001400 
001500  DATE-COMPILED.
001600 
001700  SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001800 
001900*****************************************************************
002000** Last Changed  :: 1988-04-02
002100** Last Version  :: A.00.00
002200** Short Descr.  :: Timetable Display - prints TIMETABLE-FILE
002300**
002400** Changes (update version and date in K-PROG-VERS when changed)
002500**             !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600**----------------------------------------------------------------
002700** Vers.   | Date       | By  | Comment                           
002800**---------|------------|-----|-----------------------------------
002900**A.00.00  | 1988-04-02 | rh  | New program - companion report to 
003000**         |            |     | TTGEN0E                           
003100**---------|------------|-----|-----------------------------------
003200**A.01.00  | 1991-05-30 | jrt | Report now printed in weekday orde
003300**         |            |     | (was sorted on the text of TT-DAY,
003400**         |            |     | which put Friday before Monday)   
003500**---------|------------|-----|-----------------------------------
003600**A.01.01  | 1999-11-03 | rh  | Y2K review - no 2-digit year field
003700**         |            |     | exist in this program, no changes
003800**---------|------------|-----|-----------------------------------
003900**A.02.00  | 2003-08-11 | klm | Raised K-MAX-TAB from 500 to 800 -
004000**         |            |     | Registrar catalogue growth was
004100**         |            |     | approaching the old table size
004200**---------|------------|-----|-----------------------------------
004300**
004400** Program Description
004500** --------------------
004600** Reads the timetable built by TTGEN0E and prints it one line per
004700** allocated period, grouped by day with a heading line for each
004800** new day, in Monday-thru-Friday, period-ascending order.
004900*****************************************************************
005000 
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SPECIAL-NAMES.
005400      SWITCH-15 IS ANZEIGE-VERSION
005500          ON STATUS IS SHOW-VERSION
005600      CLASS WEEKDAY-CLASS IS "MTWRF".
005700 
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000      SELECT TIMETABLE-FILE  ASSIGN TO TIMETABF
006100          ORGANIZATION IS LINE SEQUENTIAL
006200          ACCESS MODE IS SEQUENTIAL
006300          FILE STATUS IS TAB-FILE-STATUS.
006400 
006500      SELECT REPORT-FILE     ASSIGN TO TTRPTF
006600          ORGANIZATION IS LINE SEQUENTIAL
006700          ACCESS MODE IS SEQUENTIAL
006800          FILE STATUS IS RPT-FILE-STATUS.
006900 
007000  DATA DIVISION.
007100  FILE SECTION.
007200  FD  TIMETABLE-FILE
007300      LABEL RECORDS ARE STANDARD.
007400      COPY TTTAB01C OF "=TTLIB".
007500 
007600  FD  REPORT-FILE
007700      LABEL RECORDS ARE STANDARD.
007800  01          TT-REPORT-LINE.
007900      05      TT-RPT-DATA             PIC X(61).
008000      05      FILLER                  PIC X(19).
008100**          ---> 61 print positions used per R13, remainder pad
008200 
008300  WORKING-STORAGE SECTION.
008400**----------------------------------------------------------------
008500** Comp-Feld Praefix: Cn mit n = Anzahl Digits (siehe Standard-Pra
008600**----------------------------------------------------------------
008700  01          COMP-FELDER.
008800      05      C4-DAY-IX2              PIC S9(04) COMP.
008900      05      C4-DAY-IX               PIC S9(04) COMP.
009000      05      C4-PER-IX               PIC S9(04) COMP.
009100 
009200      05      C4-X.
009300       10                             PIC X VALUE LOW-VALUE.
009400       10     C4-X2                   PIC X.
009500      05      C4-NUM REDEFINES C4-X
009600                                      PIC S9(04) COMP.
009700 
009800      05      C9-REC-COUNT            PIC S9(09) COMP.
009900      05      C9-LINE-COUNT           PIC S9(09) COMP.
010000      05      FILLER                  PIC X(01).
010100 
010200**----------------------------------------------------------------
010300** Display-Feld Praefix: D
010400**----------------------------------------------------------------
010500  01          DISPLAY-FELDER.
010600      05      D-NUM9                  PIC 9(09).
010700      05      FILLER                  PIC X(01).
010800 
010900**----------------------------------------------------------------
011000** Konstante Felder: Praefix K
011100**----------------------------------------------------------------
011200  01          KONSTANTE-FELDER.
011300      05      K-MODUL                 PIC X(08) VALUE "TTDSP0E ".
011400      05      K-PROG-VERS             PIC X(08) VALUE "A.02.00 ".
011500      05      K-MAX-DAYS              PIC S9(04) COMP VALUE 5.
011600      05      K-MAX-PERIODS           PIC S9(04) COMP VALUE 7.
011700      05      K-MAX-TAB               PIC S9(04) COMP VALUE 800.
011800      05      FILLER                  PIC X(01).
011900 
012000**----------------------------------------------------------------
012100** Schalter / conditional fields
012200**----------------------------------------------------------------
012300  01          SCHALTER.
012400      05      TAB-FILE-STATUS         PIC X(02).
012500           88 TAB-FILE-OK                 VALUE "00".
012600           88 TAB-FILE-EOF                VALUE "10".
012700      05      TAB-REC-STAT REDEFINES TAB-FILE-STATUS.
012800         10   TAB-FILE-STATUS1        PIC X.
012900         10                           PIC X.
013000 
013100      05      RPT-FILE-STATUS         PIC X(02).
013200           88 RPT-FILE-OK                 VALUE "00".
013300      05      RPT-REC-STAT REDEFINES RPT-FILE-STATUS.
013400         10   RPT-FILE-STATUS1        PIC X.
013500         10                           PIC X.
013600 
013700      05      PRG-STATUS              PIC 9 VALUE ZERO.
013800           88 PRG-OK                      VALUE ZERO.
013900           88 PRG-ABBRUCH                 VALUE 2.
014000 
014100      05      FILLER                  PIC X(01).
014200 
014300**----------------------------------------------------------------
014400** Weekday lookup - Praefix W.  TT-DAY on the file is a name; this
014500** table maps it back to a 1-5 Monday..Friday sequence number for
014600** printing and for the sort key below.
014700**----------------------------------------------------------------
014800  01          W-WEEKDAY-NAMES.
014900      05      FILLER PIC X(09) VALUE "Monday   ".
015000      05      FILLER PIC X(09) VALUE "Tuesday  ".
015100      05      FILLER PIC X(09) VALUE "Wednesday".
015200      05      FILLER PIC X(09) VALUE "Thursday ".
015300      05      FILLER PIC X(09) VALUE "Friday   ".
015400  01          W-WEEKDAY-TAB REDEFINES W-WEEKDAY-NAMES.
015500      05      W-DAY-NAME OCCURS 5 TIMES
015600                                      PIC X(09).
015700 
015800**----------------------------------------------------------------
015900** Report work-table - Praefix WS.  TIMETABLE-FILE is loaded into
016000** this table in the order it comes off the file (R10 needs the
016100** whole file in weekday/period order before anything is printed,
016200** and this shop's programs never use the SORT verb).
016300**----------------------------------------------------------------
016400  01          WS-REPORT-TAB-CNT       PIC S9(04) COMP VALUE ZERO.
016500  01          WS-REPORT-TAB.
016600      05      WS-REPORT-ENTRY OCCURS 800 TIMES
016700                              INDEXED BY WS-TAB-NDX WS-TAB-NDX2.
016800         10   WS-RT-PROGRAM-ID        PIC X(08).
016900         10   WS-RT-COURSE-ID         PIC X(08).
017000         10   WS-RT-DAY-SEQ           PIC S9(04) COMP.
017100         10   WS-RT-PERIOD            PIC S9(04) COMP.
017200         10   WS-RT-FACULTY-ID        PIC X(08).
017300         10   WS-RT-CLASSROOM-ID      PIC X(08).
017400         10   FILLER                  PIC X(01).
017500 
017600  01          WS-REPORT-HOLD.
017700      05      WS-RH-PROGRAM-ID        PIC X(08).
017800      05      WS-RH-COURSE-ID         PIC X(08).
017900      05      WS-RH-DAY-SEQ           PIC S9(04) COMP.
018000      05      WS-RH-PERIOD            PIC S9(04) COMP.
018100      05      WS-RH-FACULTY-ID        PIC X(08).
018200      05      WS-RH-CLASSROOM-ID      PIC X(08).
018300      05      FILLER                  PIC X(01).
018400 
018500  01          WS-SORT-KEY-GRP.
018600      05      WS-SORT-KEY-DAY         PIC S9(04) COMP.
018700      05      WS-SORT-KEY-PER         PIC S9(04) COMP.
018800      05      FILLER                  PIC X(01).
018900  01          WS-SORT-KEY-N REDEFINES WS-SORT-KEY-GRP
019000                                      PIC S9(08) COMP.
019100  01          WS-SORT-KEY-GRP2.
019200      05      WS-SORT-KEY-DAY2        PIC S9(04) COMP.
019300      05      WS-SORT-KEY-PER2        PIC S9(04) COMP.
019400      05      FILLER                  PIC X(01).
019500  01          WS-SORT-KEY-N2 REDEFINES WS-SORT-KEY-GRP2
019600                                      PIC S9(08) COMP.
019700 
019800**----------------------------------------------------------------
019900** Control-break work fields - Praefix W.  A period column is only
020000** printed once per day; WS-PERIOD-PRINTED-TAB is reset every time
020100** the day changes (R11/R12).
020200**----------------------------------------------------------------
020300  01          WS-PRIOR-DAY-SEQ        PIC S9(04) COMP VALUE ZERO.
020400  01          WS-PERIOD-PRINTED-TAB.
020500      05      WS-PERIOD-PRINTED OCCURS 7 TIMES
020600                                      PIC X VALUE "N".
020700              88 WS-PERIOD-WAS-PRINTED    VALUE "Y".
020800      05      FILLER                  PIC X(01).
020900 
021000**----------------------------------------------------------------
021100** Print-line work areas - Praefix W
021200**----------------------------------------------------------------
021300  01          W-EXCHANGE-GRP.
021400      05      W-EXCHANGE-FLAG         PIC X VALUE "N".
021500           88 W-A-SWAP-WAS-MADE           VALUE "Y".
021600           88 W-NO-SWAP-WAS-MADE          VALUE "N".
021700      05      FILLER                  PIC X(01).
021800 
021900**  ---> R13 - five 10-wide left-justified columns, heading plus a
022000**  ---> 61-character dashed separator
022100  01          W-HEADING-LINE-1.
022200      05      FILLER           PIC X(10) VALUE "Day       ".
022300      05      FILLER           PIC X(10) VALUE "Period    ".
022400      05      FILLER           PIC X(10) VALUE "Course    ".
022500      05      FILLER           PIC X(10) VALUE "Faculty   ".
022600      05      FILLER           PIC X(10) VALUE "Classroom ".
022700      05      FILLER                  PIC X(30) VALUE SPACES.
022800 
022900  01          W-HEADING-LINE-2.
023000      05      FILLER                  PIC X(61) VALUE ALL "-".
023100      05      FILLER                  PIC X(19) VALUE SPACES.
023200 
023300  01          W-DETAIL-LINE.
023400      05      W-DL-DAY                PIC X(10).
023500      05      W-DL-PERIOD             PIC X(10).
023600      05      W-DL-COURSE-ID          PIC X(10).
023700      05      W-DL-FACULTY-ID         PIC X(10).
023800      05      W-DL-CLASSROOM-ID       PIC X(10).
023900      05      FILLER                  PIC X(30) VALUE SPACES.
024000 
024100  01          W-DL-PERIOD-NUM         PIC 9(01).
024200 
024300  PROCEDURE DIVISION.
024400*****************************************************************
024500** Control paragraph
024600*****************************************************************
024700  A100-STEUERUNG SECTION.
024800  A100-00.
024900      IF  SHOW-VERSION
025000          DISPLAY K-MODUL " VERS " K-PROG-VERS
025100                  " COMPILED " DATE-COMPILED
025200          STOP RUN
025300      END-IF
025400 
025500      PERFORM B000-VORLAUF
025600 
025700      IF  PRG-ABBRUCH
025800          CONTINUE
025900      ELSE
026000          PERFORM B100-VERARBEITUNG
026100      END-IF
026200 
026300      PERFORM B090-ENDE
026400      STOP RUN.
026500  A100-99.
026600      EXIT.
026700 
026800*****************************************************************
026900** Vorlauf - open files, load and sort the report table
027000*****************************************************************
027100  B000-VORLAUF SECTION.
027200  B000-00.
027300      PERFORM C000-INIT
027400 
027500      OPEN INPUT TIMETABLE-FILE
027600      IF  NOT TAB-FILE-OK
027700          DISPLAY K-MODUL " - CANNOT OPEN TIMETABLE-FILE, STATUS "
027800                  TAB-FILE-STATUS
027900          SET PRG-ABBRUCH TO TRUE
028000          EXIT SECTION
028100      END-IF
028200 
028300      OPEN OUTPUT REPORT-FILE
028400      IF  NOT RPT-FILE-OK
028500          DISPLAY K-MODUL " - CANNOT OPEN REPORT-FILE, STATUS "
028600                  RPT-FILE-STATUS
028700          SET PRG-ABBRUCH TO TRUE
028800          EXIT SECTION
028900      END-IF
029000 
029100      PERFORM P100-LOAD-REPORT-TAB
029200      CLOSE TIMETABLE-FILE
029300 
029400      IF  PRG-ABBRUCH
029500          EXIT SECTION
029600      END-IF
029700 
029800**  ---> R10 - table must be in weekday/period order before printi
029900      PERFORM P110-SORT-REPORT-TAB
030000      .
030100  B000-99.
030200      EXIT.
030300 
030400*****************************************************************
030500** Ende - close what is still open and show the run totals
030600*****************************************************************
030700  B090-ENDE SECTION.
030800  B090-00.
030900      CLOSE REPORT-FILE
031000 
031100      IF  PRG-ABBRUCH
031200          DISPLAY K-MODUL " *** RUN ABENDED ***"
031300      ELSE
031400          MOVE C9-REC-COUNT  TO D-NUM9
031500          DISPLAY K-MODUL " TIMETABLE RECORDS READ... " D-NUM9
031600          MOVE C9-LINE-COUNT TO D-NUM9
031700          DISPLAY K-MODUL " REPORT LINES WRITTEN..... " D-NUM9
031800      END-IF
031900      .
032000  B090-99.
032100      EXIT.
032200 
032300*****************************************************************
032400** Verarbeitung - print the heading, then the sorted detail lines
032500** with a day control-break (R11/R12/R13)
032600*****************************************************************
032700  B100-VERARBEITUNG SECTION.
032800  B100-00.
032900      PERFORM P120-WRITE-HEADING
033000 
033100      MOVE ZERO TO WS-PRIOR-DAY-SEQ
033200      PERFORM P130-WRITE-DETAIL
033300                  VARYING WS-TAB-NDX FROM 1 BY 1
033400                    UNTIL WS-TAB-NDX > WS-REPORT-TAB-CNT
033500      .
033600  B100-99.
033700      EXIT.
033800 
033900*****************************************************************
034000** Initialisierung
034100*****************************************************************
034200  C000-INIT SECTION.
034300  C000-00.
034400      INITIALIZE SCHALTER
034500                 COMP-FELDER
034600      MOVE ZERO TO C9-REC-COUNT
034700                   C9-LINE-COUNT
034800                   WS-REPORT-TAB-CNT
034900      MOVE ZERO TO WS-PRIOR-DAY-SEQ
035000 
035100      PERFORM C010-CLEAR-PRINTED
035200                  VARYING C4-PER-IX FROM 1 BY 1
035300                    UNTIL C4-PER-IX > K-MAX-PERIODS
035400      .
035500  C000-99.
035600      EXIT.
035700 
035800  C010-CLEAR-PRINTED SECTION.
035900  C010-00.
036000      MOVE "N" TO WS-PERIOD-PRINTED (C4-PER-IX)
036100      .
036200  C010-99.
036300      EXIT.
036400 
036500*****************************************************************
036600** Utility paragraphs (Praefix P)
036700*****************************************************************
036800** Read TIMETABLE-FILE to end-of-file, converting TT-DAY back to a
036900** weekday sequence number and loading one WS-REPORT-ENTRY per
037000** record.  K-MAX-TAB is a shop-standard safety limit; a catalogue
037100** large enough to exceed it does not exist for a single program.
037200*****************************************************************
037300  P100-LOAD-REPORT-TAB SECTION.
037400  P100-00.
037500      PERFORM P101-READ-TT-RECORD
037600      PERFORM P102-LOAD-ONE-RECORD
037700                  UNTIL TAB-FILE-EOF
037800      .
037900  P100-99.
038000      EXIT.
038100 
038200  P101-READ-TT-RECORD SECTION.
038300  P101-00.
038400      READ TIMETABLE-FILE
038500          AT END SET TAB-FILE-EOF TO TRUE
038600      END-READ
038700      .
038800  P101-99.
038900      EXIT.
039000 
039100  P102-LOAD-ONE-RECORD SECTION.
039200  P102-00.
039300      ADD 1 TO C9-REC-COUNT
039400 
039500      IF  WS-REPORT-TAB-CNT NOT LESS THAN K-MAX-TAB
039600          DISPLAY K-MODUL " - TIMETABLE-FILE TOO LARGE FOR TABLE"
039700          SET PRG-ABBRUCH TO TRUE
039800          EXIT SECTION
039900      END-IF
040000 
040100      PERFORM P103-FIND-DAY-SEQ
040200 
040300      ADD 1 TO WS-REPORT-TAB-CNT
040400      SET WS-TAB-NDX TO WS-REPORT-TAB-CNT
040500      MOVE TT-PROGRAM-ID   TO WS-RT-PROGRAM-ID (WS-TAB-NDX)
040600      MOVE TT-COURSE-ID    TO WS-RT-COURSE-ID (WS-TAB-NDX)
040700      MOVE C4-DAY-IX       TO WS-RT-DAY-SEQ (WS-TAB-NDX)
040800      MOVE TT-PERIOD       TO WS-RT-PERIOD (WS-TAB-NDX)
040900      MOVE TT-FACULTY-ID   TO WS-RT-FACULTY-ID (WS-TAB-NDX)
041000      MOVE TT-CLASSROOM-ID TO WS-RT-CLASSROOM-ID (WS-TAB-NDX)
041100 
041200      PERFORM P101-READ-TT-RECORD
041300      .
041400  P102-99.
041500      EXIT.
041600 
041700*****************************************************************
041800** Match TT-DAY against the weekday-name table and set C4-DAY-IX
041900** to its 1-5 sequence number.  An unrecognised day is filed under
042000** Friday (5) so it still prints rather than being lost.
042100*****************************************************************
042200  P103-FIND-DAY-SEQ SECTION.
042300  P103-00.
042400      MOVE 5 TO C4-DAY-IX
042500      PERFORM P104-TEST-ONE-DAY-NAME
042600                  VARYING C4-DAY-IX2 FROM 1 BY 1
042700                    UNTIL C4-DAY-IX2 > K-MAX-DAYS
042800      .
042900  P103-99.
043000      EXIT.
043100 
043200  P104-TEST-ONE-DAY-NAME SECTION.
043300  P104-00.
043400      IF  TT-DAY = W-DAY-NAME (C4-DAY-IX2)
043500          MOVE C4-DAY-IX2 TO C4-DAY-IX
043600      END-IF
043700      .
043800  P104-99.
043900      EXIT.
044000 
044100*****************************************************************
044200** R10 - put the report table into weekday/period order.  This
044300** shop's programs do not use the SORT verb; a straightforward
044400** exchange sort over the in-memory table does the job.
044500*****************************************************************
044600  P110-SORT-REPORT-TAB SECTION.
044700  P110-00.
044800      SET W-A-SWAP-WAS-MADE TO TRUE
044900      PERFORM P111-ONE-SORT-PASS
045000                  UNTIL W-NO-SWAP-WAS-MADE
045100      .
045200  P110-99.
045300      EXIT.
045400 
045500  P111-ONE-SORT-PASS SECTION.
045600  P111-00.
045700      SET W-NO-SWAP-WAS-MADE TO TRUE
045800      PERFORM P112-COMPARE-ADJACENT
045900                  VARYING WS-TAB-NDX FROM 1 BY 1
046000                    UNTIL WS-TAB-NDX NOT LESS THAN
046100                               WS-REPORT-TAB-CNT
046200      .
046300  P111-99.
046400      EXIT.
046500 
046600  P112-COMPARE-ADJACENT SECTION.
046700  P112-00.
046800      SET WS-TAB-NDX2 TO WS-TAB-NDX
046900      SET WS-TAB-NDX2 UP BY 1
047000 
047100      MOVE WS-RT-DAY-SEQ (WS-TAB-NDX)  TO WS-SORT-KEY-DAY
047200      MOVE WS-RT-PERIOD  (WS-TAB-NDX)  TO WS-SORT-KEY-PER
047300      MOVE WS-RT-DAY-SEQ (WS-TAB-NDX2) TO WS-SORT-KEY-DAY2
047400      MOVE WS-RT-PERIOD  (WS-TAB-NDX2) TO WS-SORT-KEY-PER2
047500 
047600      IF  WS-SORT-KEY-N > WS-SORT-KEY-N2
047700          MOVE WS-REPORT-ENTRY (WS-TAB-NDX)  TO WS-REPORT-HOLD
047800          MOVE WS-REPORT-ENTRY (WS-TAB-NDX2) TO
047900                                     WS-REPORT-ENTRY (WS-TAB-NDX)
048000          MOVE WS-REPORT-HOLD                TO
048100                                     WS-REPORT-ENTRY (WS-TAB-NDX2)
048200          SET W-A-SWAP-WAS-MADE TO TRUE
048300      END-IF
048400      .
048500  P112-99.
048600      EXIT.
048700 
048800*****************************************************************
048900** R13 - two heading lines at the top of the report, no repeat.
049000*****************************************************************
049100  P120-WRITE-HEADING SECTION.
049200  P120-00.
049300      WRITE TT-REPORT-LINE FROM W-HEADING-LINE-1
049400      ADD 1 TO C9-LINE-COUNT
049500      WRITE TT-REPORT-LINE FROM W-HEADING-LINE-2
049600      ADD 1 TO C9-LINE-COUNT
049700      .
049800  P120-99.
049900      EXIT.
050000 
050100*****************************************************************
050200** R11/R12 - print one detail line for WS-REPORT-ENTRY(WS-TAB-NDX)
050300** The day name is printed once per day (control break on
050400** WS-RT-DAY-SEQ resets WS-PERIOD-PRINTED-TAB); a period is never
050500** printed twice under the same day.
050600*****************************************************************
050700  P130-WRITE-DETAIL SECTION.
050800  P130-00.
050900      IF  WS-RT-DAY-SEQ (WS-TAB-NDX) NOT = WS-PRIOR-DAY-SEQ
051000          MOVE WS-RT-DAY-SEQ (WS-TAB-NDX) TO WS-PRIOR-DAY-SEQ
051100          PERFORM C010-CLEAR-PRINTED
051200                      VARYING C4-PER-IX FROM 1 BY 1
051300                        UNTIL C4-PER-IX > K-MAX-PERIODS
051400      END-IF
051500 
051600      MOVE WS-RT-PERIOD (WS-TAB-NDX) TO C4-PER-IX
051700 
051800      IF  WS-PERIOD-WAS-PRINTED (C4-PER-IX)
051900          EXIT SECTION
052000      END-IF
052100 
052200      MOVE SPACES TO W-DETAIL-LINE
052300      MOVE W-DAY-NAME (WS-RT-DAY-SEQ (WS-TAB-NDX))
052400                                           TO W-DL-DAY
052500      MOVE WS-RT-PERIOD (WS-TAB-NDX)       TO W-DL-PERIOD-NUM
052600      MOVE W-DL-PERIOD-NUM                 TO W-DL-PERIOD
052700      MOVE WS-RT-COURSE-ID (WS-TAB-NDX)    TO W-DL-COURSE-ID
052800      MOVE WS-RT-FACULTY-ID (WS-TAB-NDX)   TO W-DL-FACULTY-ID
052900      MOVE WS-RT-CLASSROOM-ID (WS-TAB-NDX) TO W-DL-CLASSROOM-ID
053000 
053100      WRITE TT-REPORT-LINE FROM W-DETAIL-LINE
053200      ADD 1 TO C9-LINE-COUNT
053300      SET WS-PERIOD-WAS-PRINTED (C4-PER-IX) TO TRUE
053400      .
053500  P130-99.
053600      EXIT.
