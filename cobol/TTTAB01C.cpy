000100*****************************************************************
000200** TTTAB01C  -- Generated-timetable record layout (COPY member)
000300**
000400** One record per (course, day, period) slot allocated by TTGEN0E.
000500** TTGEN0E writes TIMETABLE-FILE from this layout; TTDSP0E reads
000600** it back unchanged to print the timetable.  FACULTY-ID and
000700** CLASSROOM-ID are carried through for the report only -- the
000800** generator does not assign either one.
000900*****************************************************************
001000 01          TT-TIMETABLE-RECORD.
001100      05      TT-PROGRAM-ID           PIC X(08).
001200      05      TT-COURSE-ID            PIC X(08).
001300      05      TT-DAY                  PIC X(09).
001400**          ---> weekday name, "Monday" thru "Friday", left-justified
001500      05      TT-PERIOD               PIC 9(01).
001600**          ---> period number within the day, 1 thru 7
001700      05      TT-FACULTY-ID           PIC X(08).
001800**          ---> may be spaces - not populated by the generator
001900      05      TT-CLASSROOM-ID         PIC X(08).
002000**          ---> may be spaces - not populated by the generator
002100      05      FILLER                  PIC X(06).
002200**          ---> reserved - do not use
